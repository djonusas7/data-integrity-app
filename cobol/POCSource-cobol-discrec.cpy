000100****************************************************************          
000200* DISCREC  --  DISCREPANCY DETAIL RECORD LAYOUT                           
000300*                                                                         
000400* ONE RECORD IS WRITTEN FOR EVERY PREVIOUS-DOWNLOAD ROW THAT IS           
000500* MISSING OR CHANGED IN THE CURRENT DOWNLOAD (PASS 1) AND FOR             
000600* EVERY CURRENT-DOWNLOAD ROW THAT IS NEW (PASS 2).  ROWS THAT             
000700* MATCH EXACTLY PRODUCE NO RECORD.                                        
000800*                                                                         
000900* FIXED RECORD LENGTH = 170 BYTES  (KEY 10 + DATA 35 + TEXT 100           
001000* + DATE 10 + 15-BYTE RESERVE, SEE BELOW).                                
001100*                                                                         
001200 01  DISC-REC.                                                            
001300     05  D-REC-KEY                   PIC X(10).                           
001400     05  D-DATA.                                                          
001500         10  D-CUST-NAME             PIC X(20).                           
001600         10  D-PROD-CODE             PIC X(08).                           
001700         10  D-UNIT-PRICE            PIC 9(05)V99.                        
001800     05  D-DATA-ALT REDEFINES D-DATA PIC X(35).                           
001900     05  D-DISCREPANCY-TEXT          PIC X(100).                          
002000     05  D-CREATED-DATE              PIC X(10).                           
002100*                                                                         
002200* RESERVED IN PARITY WITH THE 15-BYTE RESERVE ADDED TO SNAPREC            
002300* UNDER CR-0533, IN CASE A FUTURE MULTI-WAREHOUSE RELEASE NEEDS           
002400* TO CARRY THE VENDOR/REGION CODE FORWARD INTO THE DISCREPANCY            
002500* DETAIL AS WELL.  DO NOT USE FOR ANY OTHER PURPOSE.                      
002600*                                                                         
002700     05  FILLER                      PIC X(15) VALUE SPACES.              
