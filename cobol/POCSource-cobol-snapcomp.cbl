000100****************************************************************          
000200* LICENSED MATERIALS - PROPERTY OF IBM                                    
000300* ALL RIGHTS RESERVED                                                     
000400****************************************************************          
000500* PROGRAM:  SNAPCOMP                                                      
000600*                                                                         
000700* AUTHOR :  R. J. KELLERMAN                                               
000800*                                                                         
000900* READS TWO SEQUENTIAL DOWNLOAD-SNAPSHOT EXTRACTS FROM THE                
001000* NIGHTLY PULL (A "PREVIOUS" ONE AND A "CURRENT" ONE) AND                 
001100* REPORTS EVERY BUSINESS-KEY ROW THAT WAS DROPPED, CHANGED, OR            
001200* ADDED BETWEEN THE TWO PULLS.  WRITES A DISCREPANCY DETAIL FILE          
001300* AND A ONE-RECORD SUMMARY, THEN ARCHIVES THE PREVIOUS EXTRACT            
001400* SO THE CURRENT EXTRACT BECOMES "PREVIOUS" ON THE NEXT RUN.              
001500*                                                                         
001600* THIS IS THE BATCH REPLACEMENT FOR THE DESK-CHECK SPREADSHEET            
001700* THE DOWNLOAD-RECONCILIATION CLERKS USED TO BUILD BY HAND.               
001800*                                                                         
001900* THE RECORD CONTRACT BELOW (ONE KEY FIELD, THREE DATA FIELDS)            
002000* IS THE STANDING AGREEMENT WITH THE EXTRACT-FEED OWNERS.  EVERY          
002100* SNAPSHOT CARRIES AT LEAST ITS KEY FIELD, SO THE "AT LEAST ONE           
002200* KEY COLUMN" RULE IN THE RECON PROCEDURE MANUAL IS SATISFIED BY          
002300* THE LAYOUT ITSELF AND NEEDS NO RUN-TIME CHECK.                          
002400*                                                                         
002500****************************************************************          
002600*                                                                         
002700* CHANGE LOG                                                              
002800*                                                                         
002900* DATE       BY   REQUEST     DESCRIPTION                                 
003000* ---------- ---- ----------- --------------------------------            
003100* 03/14/1988 RJK  INITIAL     ORIGINAL CODING PER RECON DESK              
003200*                              REQUEST.  KEY-MATCH COMPARE OF             
003300*                              PREVIOUS/CURRENT DOWNLOAD PULLS.           
003400* 03/22/1988 RJK  INITIAL     ADDED SUMMARY RECORD AND PERCENT-           
003500*                              CHANGE COMPUTATION PER SUPV. REQ.          
003600* 08/09/1988 DLT  CR-0114     ADDED ARCHIVE STEP -- PREVIOUS              
003700*                              EXTRACT WAS BEING OVERWRITTEN              
003800*                              BEFORE RECON COULD RE-RUN IT.              
003900* 01/17/1990 RJK  CR-0288     CORRECTED DISCREPANCY TEXT FOR              
004000*                              CHANGED ROWS -- WAS OMITTING THE           
004100*                              COMMA SEPARATOR BETWEEN COLUMNS.           
004200* 06/05/1991 MPW  CR-0402     REWORKED CURRENT-DOWNLOAD LOOKUP            
004300*                              AS AN IN-STORAGE TABLE SEARCH --           
004400*                              PRIOR VERSION RE-READ THE CURRENT          
004500*                              FILE FOR EVERY PREVIOUS ROW.               
004600* 11/20/1992 MPW  CR-0455     ZERO-DIVIDE GUARD ADDED AROUND              
004700*                              PCT-CHANGE WHEN PREVIOUS-COUNT             
004800*                              IS ZERO (FIRST-EVER RUN CASE).             
004900* 04/02/1994 DLT  CR-0519     ENLARGED CURR-TABLE MAX ENTRIES             
005000*                              FROM 12000 TO 20000 FOR THE                
005100*                              CONSOLIDATED VENDOR EXTRACT.               
005200* 09/14/1995 RJK  CR-0533     RESERVED TRAILING BYTES ADDED TO            
005300*                              THE SNAPSHOT AND DISCREPANCY               
005400*                              LAYOUTS FOR THE PROPOSED MULTI-            
005500*                              WAREHOUSE EXTRACT COLUMNS.  THE            
005600*                              EXTRACT-FEED OWNERS AGREED TO              
005700*                              BLANK-FILL THE RESERVE NOW SO NO           
005800*                              RECORD-LENGTH CHANGE IS NEEDED             
005900*                              IF/WHEN THE PROJECT IS FUNDED.             
006000*                              (PROJECT SHELVED 1996 -- RESERVE           
006100*                              LEFT IN PLACE PER RJK.)                    
006200* 02/11/1996 RJK  CR-0601     STANDARDIZED DISCREPANCY-TEXT               
006300*                              WORDING TO MATCH THE RECON DESK            
006400*                              PROCEDURE MANUAL, REV. 4.                  
006500* 09/03/1998 MPW  Y2K-0037    YEAR 2000 REMEDIATION.  RUN DATE            
006600*                              NOW ACCEPTED AS AN 8-DIGIT                 
006700*                              CCYYMMDD FIELD INSTEAD OF THE              
006800*                              OLD 6-DIGIT YYMMDD FORM SO THE             
006900*                              CREATED-DATE STAMP DOES NOT                
007000*                              WINDOW PAST 1999.  TESTED FORWARD          
007100*                              THROUGH 12/31/2001 IN THE Y2K LAB.         
007200* 01/06/1999 MPW  Y2K-0037    REGRESSION FIX -- CENTURY BREAK IN          
007300*                              THE STARTUP MESSAGE DATE, MISSED           
007400*                              IN THE FIRST Y2K PASS.                     
007500* 05/18/2001 DLT  CR-0688     ADDED THE "NEW ROW" PASS AGAINST            
007600*                              THE CURRENT-DOWNLOAD TABLE.  PRIOR         
007700*                              TO THIS THE JOB ONLY REPORTED              
007800*                              MISSING/CHANGED ROWS, NOT ADDS.            
007900*                                                                         
008000****************************************************************          
008100 IDENTIFICATION DIVISION.                                                 
008200 PROGRAM-ID. SNAPCOMP.                                                    
008300 AUTHOR. R. J. KELLERMAN.                                                 
008400 INSTALLATION. DOWNLOAD RECONCILIATION DESK.                              
008500 DATE-WRITTEN. 03/14/1988.                                                
008600 DATE-COMPILED.                                                           
008700 SECURITY.  RESTRICTED TO RECON DESK BATCH SCHEDULE.  DO NOT              
008800     RUN OUTSIDE THE NIGHTLY DOWNLOAD-COMPARE STEP.                       
008900 ENVIRONMENT DIVISION.                                                    
009000 CONFIGURATION SECTION.                                                   
009100 SOURCE-COMPUTER. IBM-370.                                                
009200 OBJECT-COMPUTER. IBM-370.                                                
009300 SPECIAL-NAMES.                                                           
009400     C01 IS TOP-OF-FORM                                                   
009500     CLASS NUMERIC-KEY IS "0123456789"                                    
009600     UPSI-0 ON STATUS IS RECON-TEST-MODE.                                 
009700 INPUT-OUTPUT SECTION.                                                    
009800 FILE-CONTROL.                                                            
009900                                                                          
010000     SELECT PREVIOUS-FILE ASSIGN TO PREVFILE                              
010100         ACCESS IS SEQUENTIAL                                             
010200         FILE STATUS  IS  WS-PREVFILE-STATUS.                             
010300                                                                          
010400     SELECT CURRENT-FILE  ASSIGN TO CURRFILE                              
010500         ACCESS IS SEQUENTIAL                                             
010600         FILE STATUS  IS  WS-CURRFILE-STATUS.                             
010700                                                                          
010800     SELECT DISCREPANCY-FILE ASSIGN TO DISCFILE                           
010900         ACCESS IS SEQUENTIAL                                             
011000         FILE STATUS  IS  WS-DISCFILE-STATUS.                             
011100                                                                          
011200     SELECT SUMMARY-FILE  ASSIGN TO SUMMFILE                              
011300         ACCESS IS SEQUENTIAL                                             
011400         FILE STATUS  IS  WS-SUMMFILE-STATUS.                             
011500                                                                          
011600     SELECT ARCHIVE-FILE  ASSIGN TO ARCHFILE                              
011700         ACCESS IS SEQUENTIAL                                             
011800         FILE STATUS  IS  WS-ARCHFILE-STATUS.                             
011900                                                                          
012000****************************************************************          
012100 DATA DIVISION.                                                           
012200 FILE SECTION.                                                            
012300                                                                          
012400 FD  PREVIOUS-FILE                                                        
012500     RECORDING MODE IS F                                                  
012600     BLOCK CONTAINS 0 RECORDS.                                            
012700 COPY SNAPREC REPLACING ==:TAG:== BY ==PREV==.                            
012800                                                                          
012900 FD  CURRENT-FILE                                                         
013000     RECORDING MODE IS F                                                  
013100     BLOCK CONTAINS 0 RECORDS.                                            
013200 COPY SNAPREC REPLACING ==:TAG:== BY ==CURR==.                            
013300                                                                          
013400 FD  DISCREPANCY-FILE                                                     
013500     RECORDING MODE IS F.                                                 
013600 COPY DISCREC.                                                            
013700                                                                          
013800 FD  SUMMARY-FILE                                                         
013900     RECORDING MODE IS F.                                                 
014000 COPY SUMMREC.                                                            
014100                                                                          
014200 FD  ARCHIVE-FILE                                                         
014300     RECORDING MODE IS F.                                                 
014400 COPY SNAPREC REPLACING ==:TAG:== BY ==ARCH==.                            
014500                                                                          
014600****************************************************************          
014700 WORKING-STORAGE SECTION.                                                 
014800****************************************************************          
014900*                                                                         
015000 01  SYSTEM-DATE-AND-TIME.                                                
015100     05  CURRENT-TIME.                                                    
015200         10  CURRENT-HOUR            PIC 9(2).                            
015300         10  CURRENT-MINUTE          PIC 9(2).                            
015400         10  CURRENT-SECOND          PIC 9(2).                            
015500         10  CURRENT-HNDSEC          PIC 9(2).                            
015600*                                                                         
015700* WS-RUN-DATE-8 IS THE Y2K-0037 CCYYMMDD ACCEPT FIELD.  THE               
015800* GROUP REDEFINITION BELOW BREAKS IT INTO CCYY/MM/DD SO THE               
015900* MM/DD/YYYY CREATED-DATE STAMP CAN BE BUILT WITHOUT A SECOND             
016000* ACCEPT OR AN INTRINSIC FUNCTION CALL.                                   
016100*                                                                         
016200 01  WS-RUN-DATE-8                   PIC 9(8) VALUE ZERO.                 
016300 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-8.                           
016400     05  WS-RUN-CCYY                 PIC 9(4).                            
016500     05  WS-RUN-MM                   PIC 9(2).                            
016600     05  WS-RUN-DD                   PIC 9(2).                            
016700*                                                                         
016800 01  WS-CREATED-DATE-EDIT.                                                
016900     05  WS-CRTDT-MM                 PIC 99.                              
017000     05  FILLER                      PIC X VALUE '/'.                     
017100     05  WS-CRTDT-DD                 PIC 99.                              
017200     05  FILLER                      PIC X VALUE '/'.                     
017300     05  WS-CRTDT-CCYY               PIC 9(4).                            
017400*                                                                         
017500* FILE-STATUS CODES AND RUN SWITCHES -- CARRIED AS INDEPENDENT            
017600* 77-LEVEL ITEMS PER THIS SHOP'S STANDING WORKING-STORAGE                 
017700* CONVENTION FOR SCALAR STATUS/SWITCH FIELDS.                             
017800*                                                                         
017900 77  WS-PREVFILE-STATUS          PIC X(2)  VALUE SPACES.                  
018000 77  WS-CURRFILE-STATUS          PIC X(2)  VALUE SPACES.                  
018100 77  WS-DISCFILE-STATUS          PIC X(2)  VALUE SPACES.                  
018200 77  WS-SUMMFILE-STATUS          PIC X(2)  VALUE SPACES.                  
018300 77  WS-ARCHFILE-STATUS          PIC X(2)  VALUE SPACES.                  
018400 77  WS-PREV-FILE-EOF            PIC X     VALUE 'N'.                     
018500     88  PREV-FILE-AT-EOF                VALUE 'Y'.                       
018600 77  WS-CURR-FILE-EOF            PIC X     VALUE 'N'.                     
018700     88  CURR-FILE-AT-EOF                VALUE 'Y'.                       
018800 77  WS-ABORT-SWITCH             PIC X     VALUE 'N'.                     
018900     88  RUN-ABORTED                     VALUE 'Y'.                       
019000 77  WS-FOUND-SWITCH             PIC X     VALUE 'N'.                     
019100     88  KEY-WAS-FOUND                   VALUE 'Y'.                       
019200 77  WS-ERR-MSG-1                PIC X(60) VALUE SPACES.                  
019300 77  WS-ERR-MSG-2                PIC X(20) VALUE SPACES.                  
019400*                                                                         
019500* IN-STORAGE TABLE OF THE CURRENT DOWNLOAD, LOADED ONCE AND               
019600* SEARCHED BY KEY (CR-0402, 06/05/1991).  WS-CURR-T-MATCHED IS            
019700* SET WHEN A PREVIOUS ROW FINDS THIS ENTRY, SO THE "NEW ROW"              
019800* PASS (CR-0688) CAN LATER SKIP EVERY ENTRY THAT WAS ALREADY              
019900* ACCOUNTED FOR IN PASS 1.  WS-CURR-T-DATA-ALT IS A FLAT                  
020000* ALPHANUMERIC REDEFINITION OF THE THREE NON-KEY COLUMNS, USED            
020100* TO TEST "ALL FIELDS EQUAL" IN ONE COMPARE AGAINST THE                   
020200* PREVIOUS ROW'S OWN DATA-ALT FIELD.  WS-CURR-COUNT GOVERNS THE           
020300* OCCURS DEPENDING ON BELOW AND IS KEPT AS ITS OWN 77-LEVEL               
020400* ITEM RATHER THAN BURIED INSIDE THE TABLE GROUP.                         
020500*                                                                         
020600 77  WS-CURR-COUNT                   PIC 9(8) COMP VALUE ZERO.            
020700 01  WS-CURR-TABLE.                                                       
020800     05  WS-CURR-ENTRY                                                    
020900                 OCCURS 1 TO 20000 TIMES DEPENDING ON                     
021000                 WS-CURR-COUNT                                            
021100                 INDEXED BY WS-CURR-IX.                                   
021200         10  WS-CURR-T-KEY           PIC X(10).                           
021300         10  WS-CURR-T-DATA.                                              
021400             15  WS-CURR-T-NAME      PIC X(20).                           
021500             15  WS-CURR-T-PROD      PIC X(08).                           
021600             15  WS-CURR-T-PRICE     PIC 9(05)V99.                        
021700         10  WS-CURR-T-DATA-ALT REDEFINES WS-CURR-T-DATA                  
021800                                     PIC X(35).                           
021900         10  WS-CURR-T-MATCHED       PIC X     VALUE 'N'.                 
022000             88  WS-CURR-T-WAS-MATCHED       VALUE 'Y'.                   
022100*                                                                         
022200 77  WS-SCAN-IX                      PIC 9(8) COMP VALUE ZERO.            
022300*                                                                         
022400* WORK AREA FOR BUILDING THE DISCREPANCY TEXT.  A CHANGED ROW             
022500* MAY CARRY UP TO THREE COLUMN CLAUSES (NAME, PROD, PRICE),               
022600* JOINED WITH A COMMA-SPACE PER CR-0288.  THE BUILD AREA IS A             
022700* SINGLE FIELD, SO IT IS CARRIED 77-LEVEL, NOT AS A GROUP.                
022800*                                                                         
022900 77  WS-TEXT-BUILD                   PIC X(100) VALUE SPACES.             
023000 77  WS-TEXT-PTR                     PIC S9(4) COMP VALUE 1.              
023100 77  WS-CLAUSE-COUNT                 PIC S9(4) COMP VALUE ZERO.           
023200*                                                                         
023300* EDITED WORK FIELDS FOR RENDERING UNIT-PRICE IN A DISCREPANCY            
023400* CLAUSE "WITHOUT PADDING ZEROS BEYOND ITS NATURAL FORM" -- THE           
023500* BATCH PORT RENDERS IT ZERO-SUPPRESSED WITH A DECIMAL POINT,             
023600* PER THE RECON DESK PROCEDURE MANUAL, REV. 4 (CR-0601).                  
023700*                                                                         
023800 77  WS-PRICE-EDIT-1                 PIC Z(4)9.99.                        
023900 77  WS-PRICE-EDIT-2                 PIC Z(4)9.99.                        
024000*                                                                         
024100* SUMMARY ARITHMETIC WORK FIELDS -- EACH ITS OWN 77-LEVEL                 
024200* COUNTER, NOT GROUPED, SO ANY ONE OF THEM CAN BE WIDENED                 
024300* WITHOUT DISTURBING THE OTHERS' RELATIVE POSITIONS.                      
024400*                                                                         
024500 77  WS-PREVIOUS-COUNT               PIC S9(8) COMP VALUE ZERO.           
024600 77  WS-CURRENT-COUNT                PIC S9(8) COMP VALUE ZERO.           
024700 77  WS-MISSING-COUNT                PIC S9(8) COMP VALUE ZERO.           
024800 77  WS-NEW-COUNT                    PIC S9(8) COMP VALUE ZERO.           
024900 77  WS-NONMATCH-COUNT               PIC S9(8) COMP VALUE ZERO.           
025000 77  WS-PCT-CHANGE                   PIC S9(5)V99 COMP-3                  
025100                                     VALUE ZERO.                          
025200*                                                                         
025300****************************************************************          
025400 PROCEDURE DIVISION.                                                      
025500****************************************************************          
025600                                                                          
025700 000-MAIN.                                                                
025800     ACCEPT WS-RUN-DATE-8 FROM DATE YYYYMMDD.                             
025900     ACCEPT CURRENT-TIME FROM TIME.                                       
026000     MOVE WS-RUN-MM   TO WS-CRTDT-MM.                                     
026100     MOVE WS-RUN-DD   TO WS-CRTDT-DD.                                     
026200     MOVE WS-RUN-CCYY TO WS-CRTDT-CCYY.                                   
026300     DISPLAY 'SNAPCOMP STARTED - RUN DATE = '                             
026400             WS-CREATED-DATE-EDIT.                                        
026500     IF RECON-TEST-MODE                                                   
026600         DISPLAY 'SNAPCOMP - UPSI-0 TEST SWITCH IS ON'                    
026700     END-IF.                                                              
026800                                                                          
026900     PERFORM 700-OPEN-FILES.                                              
027000     PERFORM 750-VALIDATE-INPUT-FILES.                                    
027100                                                                          
027200     IF RUN-ABORTED                                                       
027300         PERFORM 790-CLOSE-FILES                                          
027400         DISPLAY 'SNAPCOMP ENDED - VALIDATION FAILURE, NO OUTPUT'         
027500         GOBACK                                                           
027600     END-IF.                                                              
027700                                                                          
027800     PERFORM 100-LOAD-CURRENT-TABLE                                       
027900         UNTIL CURR-FILE-AT-EOF.                                          
028000                                                                          
028100     PERFORM 200-COMPARE-PREVIOUS-ROW                                     
028200         UNTIL PREV-FILE-AT-EOF.                                          
028300                                                                          
028400     PERFORM 300-SCAN-FOR-NEW-ROWS THRU 300-EXIT                          
028500         UNTIL WS-SCAN-IX > WS-CURR-COUNT.                                
028600                                                                          
028700     PERFORM 400-BUILD-SUMMARY.                                           
028800     PERFORM 810-WRITE-SUMMARY-RECORD.                                    
028900     PERFORM 815-REOPEN-PREVIOUS-FOR-ARCHIVE.                             
029000     PERFORM 820-ARCHIVE-PREVIOUS-FILE                                    
029100         UNTIL PREV-FILE-AT-EOF.                                          
029200                                                                          
029300     PERFORM 790-CLOSE-FILES.                                             
029400                                                                          
029500     DISPLAY 'SNAPCOMP ENDED - PREV=' WS-PREVIOUS-COUNT                   
029600             ' CURR=' WS-CURRENT-COUNT                                    
029700             ' NONMATCH=' WS-NONMATCH-COUNT.                              
029800                                                                          
029900     GOBACK.                                                              
030000                                                                          
030100 100-LOAD-CURRENT-TABLE.                                                  
030200     READ CURRENT-FILE                                                    
030300         AT END MOVE 'Y' TO WS-CURR-FILE-EOF.                             
030400     EVALUATE WS-CURRFILE-STATUS                                          
030500         WHEN '00'                                                        
030600             ADD 1 TO WS-CURR-COUNT                                       
030700             ADD 1 TO WS-CURRENT-COUNT                                    
030800             SET WS-CURR-IX TO WS-CURR-COUNT                              
030900             MOVE CURR-REC-KEY   TO WS-CURR-T-KEY(WS-CURR-IX)             
031000             MOVE CURR-CUST-NAME TO WS-CURR-T-NAME(WS-CURR-IX)            
031100             MOVE CURR-PROD-CODE TO WS-CURR-T-PROD(WS-CURR-IX)            
031200             MOVE CURR-UNIT-PRICE                                         
031300                                 TO WS-CURR-T-PRICE(WS-CURR-IX)           
031400             MOVE 'N'            TO WS-CURR-T-MATCHED(WS-CURR-IX)         
031500         WHEN '10'                                                        
031600             MOVE 'Y' TO WS-CURR-FILE-EOF                                 
031700         WHEN OTHER                                                       
031800             MOVE 'ERROR READING CURRENT-FILE.  STATUS:'                  
031900                                 TO WS-ERR-MSG-1                          
032000             MOVE WS-CURRFILE-STATUS TO WS-ERR-MSG-2                      
032100             PERFORM 900-ABEND-MESSAGE                                    
032200     END-EVALUATE.                                                        
032300                                                                          
032400 200-COMPARE-PREVIOUS-ROW.                                                
032500     READ PREVIOUS-FILE                                                   
032600         AT END MOVE 'Y' TO WS-PREV-FILE-EOF.                             
032700     EVALUATE WS-PREVFILE-STATUS                                          
032800         WHEN '00'                                                        
032900             ADD 1 TO WS-PREVIOUS-COUNT                                   
033000             PERFORM 210-LOOKUP-CURRENT-TABLE THRU 210-EXIT               
033100             IF NOT KEY-WAS-FOUND                                         
033200                 PERFORM 220-EMIT-MISSING-ROW                             
033300             ELSE                                                         
033400                 PERFORM 230-COMPARE-FIELDS THRU 230-EXIT                 
033500             END-IF                                                       
033600         WHEN '10'                                                        
033700             MOVE 'Y' TO WS-PREV-FILE-EOF                                 
033800         WHEN OTHER                                                       
033900             MOVE 'ERROR READING PREVIOUS-FILE.  STATUS:'                 
034000                                 TO WS-ERR-MSG-1                          
034100             MOVE WS-PREVFILE-STATUS TO WS-ERR-MSG-2                      
034200             PERFORM 900-ABEND-MESSAGE                                    
034300     END-EVALUATE.                                                        
034400                                                                          
034500 210-LOOKUP-CURRENT-TABLE.                                                
034600     MOVE 'N' TO WS-FOUND-SWITCH.                                         
034700     SET WS-CURR-IX TO 1.                                                 
034800 210-LOOKUP-LOOP.                                                         
034900     IF WS-CURR-IX > WS-CURR-COUNT                                        
035000         GO TO 210-EXIT                                                   
035100     END-IF.                                                              
035200     IF WS-CURR-T-KEY(WS-CURR-IX) = PREV-REC-KEY                          
035300         MOVE 'Y' TO WS-FOUND-SWITCH                                      
035400         GO TO 210-EXIT                                                   
035500     END-IF.                                                              
035600     SET WS-CURR-IX UP BY 1.                                              
035700     GO TO 210-LOOKUP-LOOP.                                               
035800 210-EXIT.                                                                
035900     EXIT.                                                                
036000                                                                          
036100 220-EMIT-MISSING-ROW.                                                    
036200     MOVE PREV-REC-KEY      TO D-REC-KEY.                                 
036300     MOVE PREV-DATA-ALT     TO D-DATA-ALT.                                
036400     MOVE 'ROW MISSING IN LATEST DOWNLOAD' TO D-DISCREPANCY-TEXT.         
036500     MOVE WS-CREATED-DATE-EDIT TO D-CREATED-DATE.                         
036600     WRITE DISC-REC.                                                      
036700     PERFORM 940-CHECK-DISCFILE-STATUS.                                   
036800     ADD 1 TO WS-MISSING-COUNT.                                           
036900                                                                          
037000 230-COMPARE-FIELDS.                                                      
037100     IF PREV-DATA-ALT = WS-CURR-T-DATA-ALT(WS-CURR-IX)                    
037200         SET WS-CURR-T-WAS-MATCHED(WS-CURR-IX) TO TRUE                    
037300         GO TO 230-EXIT                                                   
037400     END-IF.                                                              
037500     MOVE SPACES TO WS-TEXT-BUILD.                                        
037600     MOVE 1      TO WS-TEXT-PTR.                                          
037700     MOVE ZERO   TO WS-CLAUSE-COUNT.                                      
037800     IF PREV-CUST-NAME NOT = WS-CURR-T-NAME(WS-CURR-IX)                   
037900         PERFORM 236-APPEND-SEPARATOR                                     
038000         STRING 'CUST-NAME: '        DELIMITED BY SIZE                    
038100                PREV-CUST-NAME       DELIMITED BY SIZE                    
038200                ' != '               DELIMITED BY SIZE                    
038300                WS-CURR-T-NAME(WS-CURR-IX) DELIMITED BY SIZE              
038400                INTO WS-TEXT-BUILD                                        
038500                WITH POINTER WS-TEXT-PTR                                  
038600         ADD 1 TO WS-CLAUSE-COUNT                                         
038700     END-IF.                                                              
038800     IF PREV-PROD-CODE NOT = WS-CURR-T-PROD(WS-CURR-IX)                   
038900         PERFORM 236-APPEND-SEPARATOR                                     
039000         STRING 'PROD-CODE: '        DELIMITED BY SIZE                    
039100                PREV-PROD-CODE       DELIMITED BY SIZE                    
039200                ' != '               DELIMITED BY SIZE                    
039300                WS-CURR-T-PROD(WS-CURR-IX) DELIMITED BY SIZE              
039400                INTO WS-TEXT-BUILD                                        
039500                WITH POINTER WS-TEXT-PTR                                  
039600         ADD 1 TO WS-CLAUSE-COUNT                                         
039700     END-IF.                                                              
039800     IF PREV-UNIT-PRICE NOT = WS-CURR-T-PRICE(WS-CURR-IX)                 
039900         PERFORM 236-APPEND-SEPARATOR                                     
040000         MOVE PREV-UNIT-PRICE TO WS-PRICE-EDIT-1                          
040100         MOVE WS-CURR-T-PRICE(WS-CURR-IX) TO WS-PRICE-EDIT-2              
040200         STRING 'UNIT-PRICE: '       DELIMITED BY SIZE                    
040300                WS-PRICE-EDIT-1      DELIMITED BY SIZE                    
040400                ' != '               DELIMITED BY SIZE                    
040500                WS-PRICE-EDIT-2      DELIMITED BY SIZE                    
040600                INTO WS-TEXT-BUILD                                        
040700                WITH POINTER WS-TEXT-PTR                                  
040800         ADD 1 TO WS-CLAUSE-COUNT                                         
040900     END-IF.                                                              
041000     IF WS-CLAUSE-COUNT = 0                                               
041100         SET WS-CURR-T-WAS-MATCHED(WS-CURR-IX) TO TRUE                    
041200         GO TO 230-EXIT                                                   
041300     END-IF.                                                              
041400     SET WS-CURR-T-WAS-MATCHED(WS-CURR-IX) TO TRUE.                       
041500     MOVE PREV-REC-KEY      TO D-REC-KEY.                                 
041600     MOVE PREV-DATA-ALT     TO D-DATA-ALT.                                
041700     MOVE WS-TEXT-BUILD     TO D-DISCREPANCY-TEXT.                        
041800     MOVE WS-CREATED-DATE-EDIT TO D-CREATED-DATE.                         
041900     WRITE DISC-REC.                                                      
042000     PERFORM 940-CHECK-DISCFILE-STATUS.                                   
042100     ADD 1 TO WS-MISSING-COUNT.                                           
042200 230-EXIT.                                                                
042300     EXIT.                                                                
042400                                                                          
042500 236-APPEND-SEPARATOR.                                                    
042600     IF WS-CLAUSE-COUNT NOT = 0                                           
042700         STRING ', ' DELIMITED BY SIZE                                    
042800                INTO WS-TEXT-BUILD                                        
042900                WITH POINTER WS-TEXT-PTR                                  
043000     END-IF.                                                              
043100                                                                          
043200 300-SCAN-FOR-NEW-ROWS.                                                   
043300     ADD 1 TO WS-SCAN-IX.                                                 
043400     IF WS-SCAN-IX > WS-CURR-COUNT                                        
043500         GO TO 300-EXIT                                                   
043600     END-IF.                                                              
043700     IF WS-CURR-T-WAS-MATCHED(WS-SCAN-IX)                                 
043800         GO TO 300-EXIT                                                   
043900     END-IF.                                                              
044000     MOVE WS-CURR-T-KEY(WS-SCAN-IX)   TO D-REC-KEY.                       
044100     MOVE WS-CURR-T-DATA-ALT(WS-SCAN-IX) TO D-DATA-ALT.                   
044200     MOVE 'NEW ROW IN CURRENT DOWNLOAD' TO D-DISCREPANCY-TEXT.            
044300     MOVE WS-CREATED-DATE-EDIT TO D-CREATED-DATE.                         
044400     WRITE DISC-REC.                                                      
044500     PERFORM 940-CHECK-DISCFILE-STATUS.                                   
044600     ADD 1 TO WS-NEW-COUNT.                                               
044700 300-EXIT.                                                                
044800     EXIT.                                                                
044900                                                                          
045000 400-BUILD-SUMMARY.                                                       
045100     ADD WS-MISSING-COUNT WS-NEW-COUNT GIVING WS-NONMATCH-COUNT.          
045200     IF WS-PREVIOUS-COUNT = 0                                             
045300         MOVE ZERO TO WS-PCT-CHANGE                                       
045400     ELSE                                                                 
045500         COMPUTE WS-PCT-CHANGE ROUNDED =                                  
045600             (WS-NONMATCH-COUNT / WS-PREVIOUS-COUNT) * 100                
045700     END-IF.                                                              
045800     MOVE WS-PREVIOUS-COUNT TO S-PREVIOUS-COUNT.                          
045900     MOVE WS-CURRENT-COUNT  TO S-CURRENT-COUNT.                           
046000     MOVE WS-NONMATCH-COUNT TO S-NONMATCH-COUNT.                          
046100     MOVE WS-PCT-CHANGE     TO S-PCT-CHANGE.                              
046200     MOVE WS-CREATED-DATE-EDIT TO S-TIMESTAMP.                            
046300     MOVE WS-MISSING-COUNT  TO S-MISSING-COUNT.                           
046400     MOVE WS-NEW-COUNT      TO S-NEW-COUNT.                               
046500                                                                          
046600 700-OPEN-FILES.                                                          
046700     OPEN INPUT  PREVIOUS-FILE                                            
046800                 CURRENT-FILE                                             
046900          OUTPUT DISCREPANCY-FILE                                         
047000                 SUMMARY-FILE                                             
047100                 ARCHIVE-FILE.                                            
047200     IF WS-PREVFILE-STATUS NOT = '00'                                     
047300         DISPLAY 'ERROR OPENING PREVIOUS-FILE.  STATUS:'                  
047400                 WS-PREVFILE-STATUS                                       
047500         SET RUN-ABORTED TO TRUE                                          
047600     END-IF.                                                              
047700     IF WS-CURRFILE-STATUS NOT = '00'                                     
047800         DISPLAY 'ERROR OPENING CURRENT-FILE.  STATUS:'                   
047900                 WS-CURRFILE-STATUS                                       
048000         SET RUN-ABORTED TO TRUE                                          
048100     END-IF.                                                              
048200     IF WS-DISCFILE-STATUS NOT = '00'                                     
048300         DISPLAY 'ERROR OPENING DISCREPANCY-FILE.  STATUS:'               
048400                 WS-DISCFILE-STATUS                                       
048500         SET RUN-ABORTED TO TRUE                                          
048600     END-IF.                                                              
048700     IF WS-SUMMFILE-STATUS NOT = '00'                                     
048800         DISPLAY 'ERROR OPENING SUMMARY-FILE.  STATUS:'                   
048900                 WS-SUMMFILE-STATUS                                       
049000         SET RUN-ABORTED TO TRUE                                          
049100     END-IF.                                                              
049200     IF WS-ARCHFILE-STATUS NOT = '00'                                     
049300         DISPLAY 'ERROR OPENING ARCHIVE-FILE.  STATUS:'                   
049400                 WS-ARCHFILE-STATUS                                       
049500         SET RUN-ABORTED TO TRUE                                          
049600     END-IF.                                                              
049700                                                                          
049800 750-VALIDATE-INPUT-FILES.                                                
049900     IF WS-PREVFILE-STATUS NOT = '00' OR                                  
050000        WS-CURRFILE-STATUS NOT = '00'                                     
050100         DISPLAY 'BOTH SNAPSHOT FILES MUST BE PRESENT -- RUN '            
050200                 'REQUIRES A PREVIOUS AND A CURRENT DOWNLOAD '            
050300                 'EXTRACT'                                                
050400         SET RUN-ABORTED TO TRUE                                          
050500     END-IF.                                                              
050600     IF RUN-ABORTED                                                       
050700         MOVE 16 TO RETURN-CODE                                           
050800     END-IF.                                                              
050900                                                                          
051000 790-CLOSE-FILES.                                                         
051100     CLOSE PREVIOUS-FILE                                                  
051200           CURRENT-FILE                                                   
051300           DISCREPANCY-FILE                                               
051400           SUMMARY-FILE                                                   
051500           ARCHIVE-FILE.                                                  
051600                                                                          
051700 810-WRITE-SUMMARY-RECORD.                                                
051800     WRITE SUMM-REC.                                                      
051900     IF WS-SUMMFILE-STATUS NOT = '00'                                     
052000         MOVE 'ERROR WRITING SUMMARY-FILE.  STATUS:'                      
052100                             TO WS-ERR-MSG-1                              
052200         MOVE WS-SUMMFILE-STATUS TO WS-ERR-MSG-2                          
052300         PERFORM 900-ABEND-MESSAGE                                        
052400     END-IF.                                                              
052500                                                                          
052600 815-REOPEN-PREVIOUS-FOR-ARCHIVE.                                         
052700     CLOSE PREVIOUS-FILE.                                                 
052800     MOVE 'N' TO WS-PREV-FILE-EOF.                                        
052900     OPEN INPUT PREVIOUS-FILE.                                            
053000     IF WS-PREVFILE-STATUS NOT = '00'                                     
053100         MOVE 'ERROR REOPENING PREVIOUS-FILE FOR ARCHIVE. STATUS:'        
053200                             TO WS-ERR-MSG-1                              
053300         MOVE WS-PREVFILE-STATUS TO WS-ERR-MSG-2                          
053400         PERFORM 900-ABEND-MESSAGE                                        
053500     END-IF.                                                              
053600                                                                          
053700 820-ARCHIVE-PREVIOUS-FILE.                                               
053800     READ PREVIOUS-FILE                                                   
053900         AT END MOVE 'Y' TO WS-PREV-FILE-EOF.                             
054000     IF NOT PREV-FILE-AT-EOF                                              
054100         MOVE PREV-REC TO ARCH-REC                                        
054200         WRITE ARCH-REC                                                   
054300         IF WS-ARCHFILE-STATUS NOT = '00'                                 
054400             MOVE 'ERROR WRITING ARCHIVE-FILE.  STATUS:'                  
054500                                 TO WS-ERR-MSG-1                          
054600             MOVE WS-ARCHFILE-STATUS TO WS-ERR-MSG-2                      
054700             PERFORM 900-ABEND-MESSAGE                                    
054800         END-IF                                                           
054900     END-IF.                                                              
055000                                                                          
055100 900-ABEND-MESSAGE.                                                       
055200     DISPLAY 'SNAPCOMP - ' WS-ERR-MSG-1 ' ' WS-ERR-MSG-2.                 
055300     DISPLAY 'SNAPCOMP - TERMINATING RUN DUE TO FILE ERROR'.              
055400     PERFORM 790-CLOSE-FILES.                                             
055500     MOVE 16 TO RETURN-CODE.                                              
055600     GOBACK.                                                              
055700                                                                          
055800 940-CHECK-DISCFILE-STATUS.                                               
055900     IF WS-DISCFILE-STATUS NOT = '00'                                     
056000         MOVE 'ERROR WRITING DISCREPANCY-FILE.  STATUS:'                  
056100                             TO WS-ERR-MSG-1                              
056200         MOVE WS-DISCFILE-STATUS TO WS-ERR-MSG-2                          
056300         PERFORM 900-ABEND-MESSAGE                                        
056400     END-IF.                                                              
