000100****************************************************************          
000200* SUMMREC  --  DOWNLOAD COMPARE SUMMARY RECORD LAYOUT                     
000300*                                                                         
000400* EXACTLY ONE RECORD IS WRITTEN PER RUN, CARRYING THE ROW COUNTS          
000500* AND THE PERCENTAGE OF THE PREVIOUS DOWNLOAD AFFECTED BY                 
000600* DISCREPANCIES.  RECORD LENGTH IS PADDED OUT TO 70 BYTES TO              
000700* MATCH THE OTHER FIXED-LENGTH FILES ON THIS APPLICATION.                 
000800*                                                                         
000900 01  SUMM-REC.                                                            
001000     05  S-PREVIOUS-COUNT            PIC 9(07).                           
001100     05  S-CURRENT-COUNT             PIC 9(07).                           
001200     05  S-NONMATCH-COUNT            PIC 9(07).                           
001300     05  S-PCT-CHANGE                PIC ZZZ9.99.                         
001400     05  FILLER                      PIC X(01) VALUE '%'.                 
001500     05  S-TIMESTAMP                 PIC X(10).                           
001600     05  S-MISSING-COUNT             PIC 9(07).                           
001700     05  S-NEW-COUNT                 PIC 9(07).                           
001800     05  FILLER                      PIC X(17) VALUE SPACES.              
