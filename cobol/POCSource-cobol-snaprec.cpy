000100****************************************************************          
000200* SNAPREC  --  SNAPSHOT EXTRACT RECORD LAYOUT (SHARED MEMBER)             
000300*                                                                         
000400* USED FOR THE PREVIOUS-DOWNLOAD SNAPSHOT, THE CURRENT-DOWNLOAD           
000500* SNAPSHOT, AND THE ARCHIVE COPY OF THE PREVIOUS SNAPSHOT.  COPY          
000600* THIS MEMBER REPLACING ==:TAG:== BY THE CALLING FD'S PREFIX              
000700* (PREV, CURR, OR ARCH) SO EACH BUFFER GETS ITS OWN DATA NAMES.           
000800*                                                                         
000900* FIXED RECORD LENGTH = 60 BYTES  (KEY 10 + NAME 20 + PROD 8              
001000* + PRICE 7 + 15-BYTE RESERVE, SEE BELOW).  THE DOWNLOAD EXTRACT          
001100* USES THE FIRST 45 POSITIONS ON THE CARD FOR BUSINESS DATA.              
001200*                                                                         
001300* :TAG:-DATA-ALT IS A FLAT ALPHANUMERIC REDEFINITION OF THE               
001400* THREE NON-KEY FIELDS, USED BY THE COMPARE LOGIC TO TEST                 
001500* "ALL FIELDS EQUAL" WITH ONE COMPARE INSTEAD OF THREE.                   
001600*                                                                         
001700 01  :TAG:-REC.                                                           
001800     05  :TAG:-REC-KEY               PIC X(10).                           
001900     05  :TAG:-DATA.                                                      
002000         10  :TAG:-CUST-NAME         PIC X(20).                           
002100         10  :TAG:-PROD-CODE         PIC X(08).                           
002200         10  :TAG:-UNIT-PRICE        PIC 9(05)V99.                        
002300     05  :TAG:-DATA-ALT REDEFINES :TAG:-DATA                              
002400                                     PIC X(35).                           
002500*                                                                         
002600* RESERVED FOR THE MULTI-WAREHOUSE EXTRACT COLUMNS PROPOSED               
002700* UNDER CR-0533 (VENDOR CODE AND REGION CODE) AND NEVER                   
002800* IMPLEMENTED -- THE PROJECT WAS SHELVED IN 1996.  THE                    
002900* EXTRACT-FEED OWNERS ALREADY AGREED TO BLANK-FILL THIS AREA,             
003000* SO NO RECORD-LENGTH CHANGE IS NEEDED IF THE PROJECT IS EVER             
003100* REVIVED.  DO NOT USE FOR ANY OTHER PURPOSE.                             
003200*                                                                         
003300     05  FILLER                      PIC X(15) VALUE SPACES.              
